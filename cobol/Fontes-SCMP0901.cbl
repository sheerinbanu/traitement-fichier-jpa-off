000100      ******************************************************************
000200      * Author: J. ALENCAR
000300      * Date: 12/06/1989
000400      * Purpose: QUEBRA DE TEXTO LIVRE EM TOKENS DE INGREDIENTE
000500      ******************************************************************
000600      *-----------------------------------------------------------------
000700      *  HISTORICO DE ALTERACOES
000800      *-----------------------------------------------------------------
000900      *  DATA        PROGR.   O.S.        DESCRICAO
001000      *  ----------  -------  ----------  ---------------------------
001100      *  12/06/1989  JAL      OS-0388     VERSAO ORIGINAL - QUEBRA TEXTO
001200      *                                   LIVRE EM LISTA DE INGREDIENTES
001300      *  04/01/1990  JAL      OS-0402     CORRIGIDO LIMITE DO TOKEN
001400      *                                   ACIMA DE 255 POSICOES
001500      *  19/03/1991  MSZ      OS-0710     INCLUIDO APARA DE ESPACOS NAS
001600      *                                   PONTAS DO TOKEN (TRIM)
001700      *  02/07/1992  MSZ      OS-0855     DESCARTA TOKEN VAZIO APOS TRIM
001800      *  25/11/1993  JAL      OS-1104     TABELA DE TOKENS AMPLIADA DE
001900      *                                   200 PARA 500 POSICOES
002000      *  08/02/1995  RLM      OS-1299     REVISAO GERAL - SEM MUDANCA DE
002100      *                                   REGRA, SO PADRONIZACAO DE
002200      *                                   NOMES DE PARAGRAFO
002300      *  30/09/1996  RLM      OS-1588     INCLUIDA CONDICAO DE CLASSE NO
002400      *                                   SPECIAL-NAMES PARA OS
002500      *                                   SEPARADORES (ANTES ERA
002600      *                                   COMPARACAO DIRETA NO IF)
002700      *  11/12/1998  ACT      OS-1871     AJUSTE ANO 2000 - CONFERIDO QUE
002800      *                                   ESTE PROGRAMA NAO MANIPULA
002900      *                                   DATAS; NENHUM CAMPO ALTERADO
003000      *  17/05/2006  ACT      OS-2940     PASSOU A SER CHAMADO PELA CARGA
003100      *                                   DO CATALOGO DE PRODUTOS
003200      *                                   (SCMP0600) NO LUGAR DA ROTINA
003300      *                                   DE CADASTRO MANUAL
003400      *  09/05/2013  ACT      OS-4420     LINKAGE PASSA A RECEBER O TEXTO
003500      *                                   COM 2000 POSICOES (ANTES 500)
003600      *                                   PARA ACOMPANHAR O NOVO LAYOUT
003700      *                                   DE PRODUTO.CPY
003750      *  22/01/2016  RLM      OS-4691     RETIRADO O SWITCH UPSI-0 DE
003760      *                                   RASTRO (SO SERVIA PARA TESTE EM
003770      *                                   AMBIENTE DE DESENVOLVIMENTO,
003780      *                                   NUNCA USADO EM PRODUCAO) - O ECO
003790      *                                   DE WS-CONTADORES NA SAIDA DO
003795      *                                   MODULO PASSA A SER INCONDICIONAL
003800      ******************************************************************
003900      *-----------------------------------------------------------------
004000       IDENTIFICATION DIVISION.
004100      *-----------------------------------------------------------------
004200       PROGRAM-ID.    SCMP0901.
004300       AUTHOR.        J. ALENCAR.
004400       INSTALLATION.  SUPERMERCADOS BOA COMPRA LTDA - CPD BRASILIA.
004500       DATE-WRITTEN.  12/06/1989.
004600       DATE-COMPILED. 09/05/2013.
004700       SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004800      *-----------------------------------------------------------------
004900      * QUEBRA O TEXTO LIVRE DE INGREDIENTES (COLUNA 4 DO ARQUIVO DE
005000      * CARGA DO CATALOGO) EM UMA LISTA DE TOKENS. O TEXTO E' SEPARADO
005100      * EM QUALQUER SEQUENCIA DE UM OU MAIS CARACTERES DO CONJUNTO
005200      * { , ; : e t } - ISSO INCLUI A LETRA "e" E A LETRA "t" SOLTAS EM
005300      * QUALQUER PONTO DO TEXTO, NAO SO A PALAVRA "et"; O COMPORTAMENTO
005400      * E' INTENCIONAL E NAO DEVE SER "CORRIGIDO" (JA FOI PERGUNTADO
005500      * VARIAS VEZES - VER OS-0710).
005600      *-----------------------------------------------------------------
005700       ENVIRONMENT DIVISION.
005800      *-----------------------------------------------------------------
005900       CONFIGURATION SECTION.
006000       SPECIAL-NAMES.
006200           CLASS SEPARADOR-ING IS "," ";" ":" "e" "t".
006500      *-----------------------------------------------------------------
006600       DATA DIVISION.
006700      *-----------------------------------------------------------------
006800       WORKING-STORAGE SECTION.
006900      *
007400       01  WS-AREA-TEXTO.
007500           05  WS-TEXTO                         PIC X(2000).
007600           05  FILLER                           PIC X(004).
007700      *-----------------------------------------------------------------
007800      * VISAO ALTERNATIVA - O TEXTO DE ENTRADA EXPLODIDO CARACTER A
007900      * CARACTER PARA A VARREDURA DO P120-VARRE-TEXTO.
008000      *-----------------------------------------------------------------
008100       01  WS-AREA-TEXTO-TAB REDEFINES WS-AREA-TEXTO.
008200           05  WS-TEXTO-CHAR OCCURS 2000 TIMES   PIC X(001).
008300           05  FILLER                           PIC X(004).
008400      *
008500       01  WS-AREA-TOKEN.
008600           05  WS-TOKEN                         PIC X(255).
008700           05  FILLER                           PIC X(002).
008800      *-----------------------------------------------------------------
008900      * VISAO ALTERNATIVA - O TOKEN EM MONTAGEM, EXPLODIDO CARACTER A
009000      * CARACTER PARA PERMITIR A APARA DE ESPACOS NAS PONTAS (TRIM).
009100      *-----------------------------------------------------------------
009200       01  WS-AREA-TOKEN-TAB REDEFINES WS-AREA-TOKEN.
009300           05  WS-TOKEN-CHAR OCCURS 255 TIMES    PIC X(001).
009400           05  FILLER                           PIC X(002).
009500      *
009600       77  WS-CHAR-ATUAL                        PIC X(001).
009700      *
009800       01  WS-CONTADORES.
009900           05  WS-POS-ATUAL                     PIC 9(004) COMP.
010000           05  WS-TAM-TEXTO                     PIC 9(004) COMP.
010100           05  WS-TAM-TOKEN                     PIC 9(003) COMP.
010200           05  WS-INI-TOKEN                     PIC 9(003) COMP.
010300           05  WS-FIM-TOKEN                     PIC 9(003) COMP.
010400           05  WS-TAM-TRIM                      PIC 9(003) COMP.
010500           05  FILLER                           PIC X(002).
010600      *-----------------------------------------------------------------
010700      * VISAO ALTERNATIVA - OS CONTADORES BINARIOS EM UM UNICO CAMPO
010800      * DISPLAY, USADA NO ECO DE DIAGNOSTICO NA SAIDA DO MODULO.
010900      *-----------------------------------------------------------------
011000       01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
011100           05  WS-CONTADORES-DISPLAY            PIC 9(019).
011200           05  FILLER                           PIC X(002).
011300      *
011900      *-----------------------------------------------------------------
012000       LINKAGE SECTION.
012100      *-----------------------------------------------------------------
012200       01  LKS-PARAMETRO.
012300           05  LKS-TEXTO                        PIC X(2000).
012400           05  LKS-QTD-TOKENS                   PIC 9(004).
012500           05  LKS-TOKENS OCCURS 500 TIMES       PIC X(255).
012600      *-----------------------------------------------------------------
012700      * LKS-TEXTO      = TEXTO LIVRE DE ENTRADA (COLUNA DE INGREDIENTES)
012800      * LKS-QTD-TOKENS = QUANTIDADE DE TOKENS DEVOLVIDOS EM LKS-TOKENS
012900      * LKS-TOKENS     = LISTA DE TOKENS, JA SEM ESPACOS NAS PONTAS E
013000      *                  SEM TOKENS VAZIOS (LIMITE DE 500 POR CHAMADA)
013100      *-----------------------------------------------------------------
013200      *-----------------------------------------------------------------
013300       PROCEDURE DIVISION USING LKS-PARAMETRO.
013400      *-----------------------------------------------------------------
013500       P100-QUEBRA-TEXTO.
013600      *
013700           MOVE LKS-TEXTO               TO WS-TEXTO.
013800           MOVE ZERO                    TO LKS-QTD-TOKENS.
013900           MOVE ZERO                    TO WS-TAM-TOKEN.
014000      *
014100           PERFORM P110-CALCULA-TAMANHO THRU P110-FIM.
014200      *
014300           PERFORM P120-VARRE-TEXTO THRU P120-FIM
014400               VARYING WS-POS-ATUAL FROM 1 BY 1
014500               UNTIL WS-POS-ATUAL > WS-TAM-TEXTO.
014600      *
014700           PERFORM P150-EMITE-TOKEN THRU P150-FIM.
014800      *
014810           DISPLAY "SCMP0901: FIM DA QUEBRA - CONTADORES="
014820                   WS-CONTADORES-DISPLAY.
014830      *
014900           GOBACK.
015000      *
015100       P100-FIM.
015200      *
015300       P110-CALCULA-TAMANHO.
015400      *        *===========================================*
015500      *        * ACHA O FIM DO TEXTO UTIL (DESCARTA BRANCOS *
015600      *        * A DIREITA QUE VEM DO PIC X(2000) DA LKS)   *
015700      *        *===========================================*
015800           MOVE 2000                    TO WS-TAM-TEXTO.
015900      *
016000           PERFORM P115-REDUZ-TAMANHO THRU P115-FIM
016100               UNTIL WS-TAM-TEXTO = 0
016200               OR WS-TEXTO-CHAR(WS-TAM-TEXTO) NOT = SPACE.
016300      *
016400       P110-FIM.
016500      *
016600       P115-REDUZ-TAMANHO.
016700      *
016800           SUBTRACT 1                   FROM WS-TAM-TEXTO.
016900      *
017000       P115-FIM.
017100      *
017200       P120-VARRE-TEXTO.
017300      *
017400           MOVE WS-TEXTO-CHAR(WS-POS-ATUAL) TO WS-CHAR-ATUAL.
017500      *
017600           IF WS-CHAR-ATUAL IS SEPARADOR-ING
017700               PERFORM P150-EMITE-TOKEN THRU P150-FIM
017800           ELSE
017900               PERFORM P128-ACUMULA-CHAR THRU P128-FIM
018000           END-IF.
018100      *
018200       P120-FIM.
018300      *
018400       P128-ACUMULA-CHAR.
018500      *
018600           IF WS-TAM-TOKEN < 255
018700               ADD 1                    TO WS-TAM-TOKEN
018800               MOVE WS-CHAR-ATUAL        TO WS-TOKEN-CHAR(WS-TAM-TOKEN)
018900           END-IF.
019000      *
019100       P128-FIM.
019200      *
019300       P150-EMITE-TOKEN.
019400      *        *===========================================*
019500      *        * FECHA O TOKEN ACUMULADO: APARA ESPACOS NAS *
019600      *        * PONTAS E SO GRAVA SE SOBRAR ALGUMA COISA   *
019700      *        *===========================================*
019800           PERFORM P155-ACHA-INICIO THRU P155-FIM.
019900      *
020000           PERFORM P157-ACHA-FIM THRU P157-FIM.
020100      *
020200           IF WS-INI-TOKEN <= WS-FIM-TOKEN
020300               PERFORM P159-GRAVA-TOKEN THRU P159-FIM
020400           END-IF.
020500      *
020600           MOVE ZERO                    TO WS-TAM-TOKEN.
020700      *
020800       P150-FIM.
020900      *
021000       P155-ACHA-INICIO.
021100      *
021200           MOVE 1                       TO WS-INI-TOKEN.
021300      *
021400           PERFORM P156-AVANCA-INICIO THRU P156-FIM
021500               UNTIL WS-INI-TOKEN > WS-TAM-TOKEN
021600               OR WS-TOKEN-CHAR(WS-INI-TOKEN) NOT = SPACE.
021700      *
021800       P155-FIM.
021900      *
022000       P156-AVANCA-INICIO.
022100      *
022200           ADD 1                        TO WS-INI-TOKEN.
022300      *
022400       P156-FIM.
022500      *
022600       P157-ACHA-FIM.
022700      *
022800           MOVE WS-TAM-TOKEN             TO WS-FIM-TOKEN.
022900      *
023000           PERFORM P158-RECUA-FIM THRU P158-FIM
023100               UNTIL WS-FIM-TOKEN < 1
023200               OR WS-TOKEN-CHAR(WS-FIM-TOKEN) NOT = SPACE.
023300      *
023400       P157-FIM.
023500      *
023600       P158-RECUA-FIM.
023700      *
023800           SUBTRACT 1                   FROM WS-FIM-TOKEN.
023900      *
024000       P158-FIM.
024100      *
024200       P159-GRAVA-TOKEN.
024300      *
024400           IF LKS-QTD-TOKENS < 500
024500               ADD 1                    TO LKS-QTD-TOKENS
024600               COMPUTE WS-TAM-TRIM = WS-FIM-TOKEN - WS-INI-TOKEN + 1
024700               MOVE SPACES              TO LKS-TOKENS(LKS-QTD-TOKENS)
024800               MOVE WS-TOKEN(WS-INI-TOKEN:WS-TAM-TRIM)
024900                                         TO LKS-TOKENS(LKS-QTD-TOKENS)
025000           END-IF.
025500      *
025600       P159-FIM.
025700      *
025800       END PROGRAM SCMP0901.
