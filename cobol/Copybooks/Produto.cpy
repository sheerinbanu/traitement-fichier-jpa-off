000100      ******************************************************************
000200      * Copybook: PRODUTO.CPY
000300      * Sistema.: SCM - COMPRAS DE MERCADO
000400      * Conteudo: Layout do arquivo de PRODUTOS DO CATALOGO
000500      *           (SCMO-PRODUTO), gravado pela carga do catalogo de
000600      *           produtos (SCMP0600) a partir do arquivo externo de
000700      *           catalogo, layout pipe-delimitado. Cada linha valida do
000800      *           arquivo de carga gera um registro novo - nao existe
000900      *           atualizacao de produto existente nesta carga.
001000      ******************************************************************
001100      *-----------------------------------------------------------------
001200      *  HISTORICO DE ALTERACOES DESTE COPYBOOK
001300      *-----------------------------------------------------------------
001400      *  DATA        PROGR.   O.S.        DESCRICAO
001500      *  ----------  -------  ----------  ---------------------------
001600      *  10/04/1988  JAL      OS-0412     LAYOUT ORIGINAL (CADASTRO
001700      *                                   MANUAL DE PRODUTOS)
001800      *  17/11/1990  JAL      OS-0877     INCLUIDO FK-COD-TIPO
001900      *  22/09/1991  MSZ      OS-1033     INCLUIDO FILLER DE EXPANSAO
002000      *  03/02/1999  RLM      OS-2241     AJUSTE ANO 2000 (SEM IMPACTO -
002100      *                                   COPYBOOK NAO TEM CAMPO DE DATA)
002200      *  09/05/2013  ACT      OS-4420     REDESENHO COMPLETO - O CADASTRO
002300      *                                   MANUAL DE PRODUTOS FOI
002400      *                                   SUBSTITUIDO PELA CARGA DO
002500      *                                   CATALOGO (SCMP0600); LAYOUT
002600      *                                   PASSA A CARREGAR NOTA
002700      *                                   NUTRICIONAL, CATEGORIA E MARCA
002800      *                                   PELO NOME (SEM CHAVE INDEXADA)
002900      *                                   E OS CONTADORES DE INGREDIENTE
003000      *                                   E ALERGENO.
003100      *  30/06/2013  ACT      OS-4421     CRIADA VISAO REDEFINE POR
003200      *                                   CHAVE CATEGORIA+MARCA PARA A
003300      *                                   ROTINA DE AMOSTRAGEM DO
003400      *                                   RELATORIO R-12.
003420      *  11/09/2013  ACT      OS-4430     INCLUIDO BLOCO DE AUDITORIA DO
003440      *                                   LOTE DE CARGA (NUMERO DO LOTE,
003460      *                                   DATA/HORA, SEQUENCIA DENTRO DO
003480      *                                   LOTE) A PEDIDO DA AUDITORIA
003490      *                                   INTERNA, QUE QUERIA RASTREAR
003495      *                                   DE QUAL EXECUCAO DA CARGA VEIO
003497      *                                   CADA PRODUTO GRAVADO.
003500      ******************************************************************
003600      *
003700       01  REG-PRODUTO.
003800      *        ---------------------------------------------------
003900      *        PRODUTO-ID        : sequencial interno, atribuido na
004000      *                           ordem de gravacao do produto.
004100      *        PRODUTO-NOME      : coluna 2 do arquivo de carga.
004200      *        PRODUTO-GRADE     : nota nutricional validada e
004300      *                           convertida para maiusculo, uma letra
004400      *                           de A a F (ver 88-niveis abaixo).
004500      *        FK-CATEGORIA-NOME : nome da categoria resolvida/criada
004600      *                           nesta carga (coluna 0).
004700      *        FK-MARCA-NOME     : nome da marca resolvida/criada
004800      *                           nesta carga (coluna 1).
004900      *        PRODUTO-QTD-INGRED: quantidade de tokens de ingrediente
005000      *                           gerados para este produto.
005100      *        PRODUTO-QTD-ALERG : quantidade de tokens de alergeno
005200      *                           gerados para este produto.
005300      *        ---------------------------------------------------
005400           05  PRODUTO-ID                       PIC 9(009).
005500           05  PRODUTO-NOME                     PIC X(255).
005600           05  PRODUTO-GRADE                    PIC X(001).
005700               88  GRADE-VALIDA  VALUE "A" "B" "C" "D" "E" "F".
005800           05  FK-CATEGORIA-NOME                PIC X(255).
005900           05  FK-MARCA-NOME                    PIC X(255).
006000           05  PRODUTO-QTD-INGRED               PIC 9(004).
006100           05  PRODUTO-QTD-ALERG                PIC 9(004).
006110      *        ---------------------------------------------------
006115      *        BLOCO DE AUDITORIA DO LOTE DE CARGA (OS-4430).
006120      *        PRODUTO-LOTE-CARGA  : numero sequencial da execucao
006125      *                             do SCMP0600 que gravou este
006130      *                             registro (ver WS-LOTE-CARGA).
006135      *        PRODUTO-DATA-CARGA  : data da carga, formato AAAAMMDD.
006140      *        PRODUTO-HORA-CARGA  : hora da carga, formato HHMMSS.
006145      *        PRODUTO-SEQ-NO-LOTE : posicao deste produto dentro do
006150      *                             lote (1a linha de dados gravada
006155      *                             = 1, e assim por diante).
006160      *        PRODUTO-FLAG-OBSOLETO: mantido por compatibilidade com
006165      *                             a extinta rotina de depuracao
006170      *                             manual de produtos (SCMP0200);
006175      *                             a carga atual nunca grava "S".
006180      *        PRODUTO-VERSAO-LAYOUT: versao do layout deste registro,
006185      *                             permite evoluir o copybook sem
006190      *                             quebrar leitores antigos.
006195      *        ---------------------------------------------------
006200           05  PRODUTO-LOTE-CARGA               PIC 9(006).
006210           05  PRODUTO-DATA-CARGA               PIC 9(008).
006220           05  PRODUTO-HORA-CARGA               PIC 9(006).
006230           05  PRODUTO-SEQ-NO-LOTE              PIC 9(007).
006240           05  PRODUTO-FLAG-OBSOLETO            PIC X(001) VALUE "N".
006250               88  PRODUTO-OBSOLETO             VALUE "S".
006260               88  PRODUTO-ATIVO                VALUE "N".
006270           05  PRODUTO-VERSAO-LAYOUT            PIC 9(002) VALUE 2.
006280           05  PRODUTO-COD-ORIGEM-CARGA         PIC X(010) VALUE SPACES.
006290           05  FILLER                           PIC X(020).
006300      *
006400      *-----------------------------------------------------------------
006500      * VISAO ALTERNATIVA - AGRUPA CATEGORIA+MARCA COMO UMA CHAVE UNICA
006600      * PARA A ROTINA DE AMOSTRAGEM DO RELATORIO R-12 (NAO USADA PELA
006700      * CARGA EM SI - SOMENTE POR PROGRAMAS DE RELATORIO POSTERIORES).
006800      *-----------------------------------------------------------------
006900       01  REG-PRODUTO-R REDEFINES REG-PRODUTO.
007000           05  FILLER                           PIC X(265).
007100           05  PRODUTO-CHAVE-CATMAR.
007200               10  PRODUTO-CATEGORIA-R          PIC X(255).
007300               10  PRODUTO-MARCA-R              PIC X(255).
007400           05  FILLER                           PIC X(068).
007500      *
