000100      ******************************************************************
000200      * Copybook: CATEGORIA.CPY
000300      * Sistema.: SCM - COMPRAS DE MERCADO
000400      * Conteudo: Layout do arquivo de CATEGORIAS (SCMO-CATEGORIA)
000500      *           gravado pela carga do catalogo de produtos
000600      *           (SCMP0600). Uma categoria e' criada na primeira vez
000700      *           que o nome aparece no arquivo de carga; o ID e'
000800      *           um sequencial interno, nao vem do arquivo de carga.
000900      ******************************************************************
001000      *-----------------------------------------------------------------
001100      *  HISTORICO DE ALTERACOES DESTE COPYBOOK
001200      *-----------------------------------------------------------------
001300      *  DATA        PROGR.   O.S.        DESCRICAO
001400      *  ----------  -------  ----------  ---------------------------
001500      *  10/04/1988  JAL      OS-0412     LAYOUT ORIGINAL
001600      *  22/09/1991  MSZ      OS-1033     INCLUIDO FILLER DE EXPANSAO
001700      *  03/02/1999  RLM      OS-2241     AJUSTE ANO 2000 (SEM IMPACTO -
001800      *                                   COPYBOOK NAO TEM CAMPO DE DATA)
001900      *  14/08/2006  ACT      OS-3108     CRIADA VISAO REDEFINE POR
002000      *                                   DIGITO DO ID PARA ROTINA DE
002100      *                                   CONFERENCIA DO RELATORIO R-12
002200      ******************************************************************
002300      *
002400       01  REG-CATEGORIA.
002500      *        ---------------------------------------------------
002600      *        CATEGORIA-ID     : sequencial interno (1a ocorrencia
002700      *                           do nome no arquivo de carga recebe
002800      *                           o proximo numero da serie).
002900      *        CATEGORIA-NOME   : nome da categoria, texto livre vindo
003000      *                           da coluna 0 do arquivo de carga
003100      *                           (chave de resolucao = igualdade
003200      *                           exata de texto).
003300      *        ---------------------------------------------------
003400           05  CATEGORIA-ID                    PIC 9(009).
003500           05  CATEGORIA-NOME                  PIC X(255).
003600           05  FILLER                           PIC X(010).
003700      *
003800      *-----------------------------------------------------------------
003900      * VISAO ALTERNATIVA - EXPLODE O ID DIGITO A DIGITO PARA A ROTINA
004000      * DE CONFERENCIA CRUZADA DO RELATORIO R-12 (SOMA DE CONTROLE).
004100      *-----------------------------------------------------------------
004200       01  REG-CATEGORIA-R REDEFINES REG-CATEGORIA.
004300           05  CATEGORIA-ID-DIG OCCURS 9 TIMES  PIC 9(001).
004400           05  FILLER                           PIC X(265).
004500      *
