000100      ******************************************************************
000200      * Copybook: INGREDIENTE.CPY
000300      * Sistema.: SCM - COMPRAS DE MERCADO
000400      * Conteudo: Layout do arquivo de INGREDIENTES (SCMO-INGREDIENTE),
000500      *           registro filho de PRODUTO. Um registro por token de
000600      *           ingrediente reconhecido na coluna 4 do arquivo de
000700      *           carga (ver regras BR-5/BR-6 no programa SCMP0901).
000800      ******************************************************************
000900      *-----------------------------------------------------------------
001000      *  HISTORICO DE ALTERACOES DESTE COPYBOOK
001100      *-----------------------------------------------------------------
001200      *  DATA        PROGR.   O.S.        DESCRICAO
001300      *  ----------  -------  ----------  ---------------------------
001400      *  09/05/2013  ACT      OS-4420     LAYOUT ORIGINAL (JUNTO COM O
001500      *                                   REDESENHO DE PRODUTO.CPY)
001600      *  18/07/2013  ACT      OS-4455     INCLUIDO FILLER DE EXPANSAO
001650      *  11/09/2013  ACT      OS-4430     INCLUIDO BLOCO DE AUDITORIA DO
001660      *                                   LOTE DE CARGA, MESMO PADRAO
001670      *                                   APLICADO EM PRODUTO.CPY NESTA
001680      *                                   MESMA O.S.
001700      ******************************************************************
001800      *
001900       01  REG-INGREDIENTE.
002000      *        ---------------------------------------------------
002100      *        INGREDIENTE-PRODUTO : nome do produto pai (chave de
002200      *                             associacao - este arquivo nao tem
002300      *                             indice, a associacao e' pelo nome
002400      *                             gravado junto com o produto).
002500      *        INGREDIENTE-NOME    : token de ingrediente, ja cortado
002600      *                             nos separadores e sem espacos nas
002700      *                             pontas (ver BR-6).
002750      *        INGREDIENTE-LOTE-CARGA/DATA-CARGA/HORA-CARGA/SEQ-NO-LOTE:
002760      *                             mesmo bloco de auditoria do lote de
002770      *                             carga descrito em PRODUTO.CPY -
002780      *                             permite, numa eventual depuracao,
002790      *                             achar de qual execucao da carga e
002791      *                             de qual produto (pela posicao) veio
002792      *                             este token.
002793      *        INGREDIENTE-FLAG-OBSOLETO: idem PRODUTO-FLAG-OBSOLETO,
002794      *                             nunca gravado como "S" pela carga
002795      *                             atual - mantido por simetria com
002796      *                             o registro pai.
002800      *        ---------------------------------------------------
002900           05  INGREDIENTE-PRODUTO              PIC X(255).
003000           05  INGREDIENTE-NOME                 PIC X(255).
003010           05  INGREDIENTE-LOTE-CARGA           PIC 9(006).
003020           05  INGREDIENTE-DATA-CARGA           PIC 9(008).
003030           05  INGREDIENTE-HORA-CARGA           PIC 9(006).
003040           05  INGREDIENTE-SEQ-NO-LOTE          PIC 9(007).
003050           05  INGREDIENTE-FLAG-OBSOLETO        PIC X(001) VALUE "N".
003060               88  INGREDIENTE-OBSOLETO         VALUE "S".
003070               88  INGREDIENTE-ATIVO             VALUE "N".
003080           05  INGREDIENTE-VERSAO-LAYOUT        PIC 9(002) VALUE 2.
003100           05  FILLER                           PIC X(010).
003200      *
