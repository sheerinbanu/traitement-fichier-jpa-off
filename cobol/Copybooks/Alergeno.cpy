000100      ******************************************************************
000200      * Copybook: ALERGENO.CPY
000300      * Sistema.: SCM - COMPRAS DE MERCADO
000400      * Conteudo: Layout do arquivo de ALERGENOS (SCMO-ALERGENO),
000500      *           registro filho de PRODUTO. Um registro por token de
000600      *           alergeno reconhecido na coluna 28 do arquivo de
000700      *           carga (ver regras BR-7/BR-8 no programa SCMP0902).
000800      ******************************************************************
000900      *-----------------------------------------------------------------
001000      *  HISTORICO DE ALTERACOES DESTE COPYBOOK
001100      *-----------------------------------------------------------------
001200      *  DATA        PROGR.   O.S.        DESCRICAO
001300      *  ----------  -------  ----------  ---------------------------
001400      *  09/05/2013  ACT      OS-4420     LAYOUT ORIGINAL (JUNTO COM O
001500      *                                   REDESENHO DE PRODUTO.CPY)
001600      *  18/07/2013  ACT      OS-4455     INCLUIDO FILLER DE EXPANSAO
001650      *  11/09/2013  ACT      OS-4430     INCLUIDO BLOCO DE AUDITORIA DO
001660      *                                   LOTE DE CARGA, MESMO PADRAO
001670      *                                   APLICADO EM PRODUTO.CPY NESTA
001680      *                                   MESMA O.S.
001700      ******************************************************************
001800      *
001900       01  REG-ALERGENO.
002000      *        ---------------------------------------------------
002100      *        ALERGENO-PRODUTO : nome do produto pai (chave de
002200      *                          associacao - este arquivo nao tem
002300      *                          indice, a associacao e' pelo nome
002400      *                          gravado junto com o produto).
002500      *        ALERGENO-NOME    : token de alergeno, ja cortado nos
002600      *                          separadores e sem espacos nas pontas
002700      *                          (ver BR-8).
002750      *        ALERGENO-LOTE-CARGA/DATA-CARGA/HORA-CARGA/SEQ-NO-LOTE:
002760      *                          mesmo bloco de auditoria do lote de
002770      *                          carga descrito em PRODUTO.CPY.
002780      *        ALERGENO-FLAG-OBSOLETO: idem PRODUTO-FLAG-OBSOLETO,
002790      *                          mantido por simetria com o registro
002791      *                          pai; nunca gravado como "S".
002800      *        ---------------------------------------------------
002900           05  ALERGENO-PRODUTO                 PIC X(255).
003000           05  ALERGENO-NOME                    PIC X(255).
003010           05  ALERGENO-LOTE-CARGA              PIC 9(006).
003020           05  ALERGENO-DATA-CARGA              PIC 9(008).
003030           05  ALERGENO-HORA-CARGA              PIC 9(006).
003040           05  ALERGENO-SEQ-NO-LOTE             PIC 9(007).
003050           05  ALERGENO-FLAG-OBSOLETO           PIC X(001) VALUE "N".
003060               88  ALERGENO-OBSOLETO            VALUE "S".
003070               88  ALERGENO-ATIVO                VALUE "N".
003080           05  ALERGENO-VERSAO-LAYOUT           PIC 9(002) VALUE 2.
003100           05  FILLER                           PIC X(010).
003200      *
