000100      ******************************************************************
000200      * Copybook: MARCA.CPY
000300      * Sistema.: SCM - COMPRAS DE MERCADO
000400      * Conteudo: Layout do arquivo de MARCAS (SCMO-MARCA) gravado
000500      *           pela carga do catalogo de produtos (SCMP0600). Uma
000600      *           marca e' criada na primeira vez que o nome aparece
000700      *           no arquivo de carga; o ID e' um sequencial interno,
000800      *           nao vem do arquivo de carga.
000900      ******************************************************************
001000      *-----------------------------------------------------------------
001100      *  HISTORICO DE ALTERACOES DESTE COPYBOOK
001200      *-----------------------------------------------------------------
001300      *  DATA        PROGR.   O.S.        DESCRICAO
001400      *  ----------  -------  ----------  ---------------------------
001500      *  10/04/1988  JAL      OS-0412     LAYOUT ORIGINAL
001600      *  22/09/1991  MSZ      OS-1033     INCLUIDO FILLER DE EXPANSAO
001700      *  03/02/1999  RLM      OS-2241     AJUSTE ANO 2000 (SEM IMPACTO -
001800      *                                   COPYBOOK NAO TEM CAMPO DE DATA)
001900      *  14/08/2006  ACT      OS-3108     CRIADA VISAO REDEFINE POR
002000      *                                   DIGITO DO ID PARA ROTINA DE
002100      *                                   CONFERENCIA DO RELATORIO R-12
002200      ******************************************************************
002300      *
002400       01  REG-MARCA.
002500      *        ---------------------------------------------------
002600      *        MARCA-ID       : sequencial interno (1a ocorrencia do
002700      *                        nome no arquivo de carga recebe o
002800      *                        proximo numero da serie).
002900      *        MARCA-NOME     : nome da marca, texto livre vindo da
003000      *                        coluna 1 do arquivo de carga (chave de
003100      *                        resolucao = igualdade exata de texto).
003200      *        ---------------------------------------------------
003300           05  MARCA-ID                        PIC 9(009).
003400           05  MARCA-NOME                      PIC X(255).
003500           05  FILLER                           PIC X(010).
003600      *
003700      *-----------------------------------------------------------------
003800      * VISAO ALTERNATIVA - EXPLODE O ID DIGITO A DIGITO PARA A ROTINA
003900      * DE CONFERENCIA CRUZADA DO RELATORIO R-12 (SOMA DE CONTROLE).
004000      *-----------------------------------------------------------------
004100       01  REG-MARCA-R REDEFINES REG-MARCA.
004200           05  MARCA-ID-DIG OCCURS 9 TIMES      PIC 9(001).
004300           05  FILLER                           PIC X(265).
004400      *
