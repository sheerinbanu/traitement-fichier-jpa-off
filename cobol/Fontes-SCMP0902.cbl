000100      ******************************************************************
000200      * Author: J. ALENCAR
000300      * Date: 12/06/1989
000400      * Purpose: QUEBRA DE TEXTO LIVRE EM TOKENS DE ALERGENO
000500      ******************************************************************
000600      *-----------------------------------------------------------------
000700      *  HISTORICO DE ALTERACOES
000800      *-----------------------------------------------------------------
000900      *  DATA        PROGR.   O.S.        DESCRICAO
001000      *  ----------  -------  ----------  ---------------------------
001100      *  12/06/1989  JAL      OS-0389     VERSAO ORIGINAL - QUEBRA TEXTO
001200      *                                   LIVRE EM LISTA DE ALERGENOS
001300      *  04/01/1990  JAL      OS-0402     CORRIGIDO LIMITE DO TOKEN
001400      *                                   ACIMA DE 255 POSICOES
001500      *  19/03/1991  MSZ      OS-0710     INCLUIDO APARA DE ESPACOS NAS
001600      *                                   PONTAS DO TOKEN (TRIM)
001700      *  02/07/1992  MSZ      OS-0855     DESCARTA TOKEN VAZIO APOS TRIM
001800      *  25/11/1993  JAL      OS-1104     TABELA DE TOKENS AMPLIADA DE
001900      *                                   200 PARA 500 POSICOES
002000      *  08/02/1995  RLM      OS-1299     REVISAO GERAL - SEM MUDANCA DE
002100      *                                   REGRA, SO PADRONIZACAO DE
002200      *                                   NOMES DE PARAGRAFO
002300      *  30/09/1996  RLM      OS-1589     INCLUIDA CONDICAO DE CLASSE NO
002400      *                                   SPECIAL-NAMES PARA OS
002500      *                                   SEPARADORES (ANTES ERA
002600      *                                   COMPARACAO DIRETA NO IF)
002700      *  11/12/1998  ACT      OS-1871     AJUSTE ANO 2000 - CONFERIDO QUE
002800      *                                   ESTE PROGRAMA NAO MANIPULA
002900      *                                   DATAS; NENHUM CAMPO ALTERADO
003000      *  17/05/2006  ACT      OS-2941     PASSOU A SER CHAMADO PELA CARGA
003100      *                                   DO CATALOGO DE PRODUTOS
003200      *                                   (SCMP0600) NO LUGAR DA ROTINA
003300      *                                   DE VALIDACAO DE CODIGO DE
003400      *                                   BARRAS EAN-13
003500      *  09/05/2013  ACT      OS-4420     LINKAGE PASSA A RECEBER O TEXTO
003600      *                                   COM 2000 POSICOES (ANTES 500)
003700      *                                   PARA ACOMPANHAR O NOVO LAYOUT
003800      *                                   DE PRODUTO.CPY
003900      *  18/07/2013  ACT      OS-4456     SEPARADOR "-" RESTRITO AO
004000      *                                   HIFEN ISOLADO (VER BR-7/BR-8);
004100      *                                   NAO CONFUNDIR COM O SINAL DE
004200      *                                   MENOS, ESTE PROGRAMA NAO FAZ
004300      *                                   CONTA COM O TEXTO
004350      *  22/01/2016  RLM      OS-4692     RETIRADO O SWITCH UPSI-0 DE
004360      *                                   RASTRO (SO SERVIA PARA TESTE EM
004370      *                                   AMBIENTE DE DESENVOLVIMENTO,
004380      *                                   NUNCA USADO EM PRODUCAO) - O ECO
004390      *                                   DE WS-CONTADORES NA SAIDA DO
004395      *                                   MODULO PASSA A SER INCONDICIONAL
004400      ******************************************************************
004500      *-----------------------------------------------------------------
004600       IDENTIFICATION DIVISION.
004700      *-----------------------------------------------------------------
004800       PROGRAM-ID.    SCMP0902.
004900       AUTHOR.        J. ALENCAR.
005000       INSTALLATION.  SUPERMERCADOS BOA COMPRA LTDA - CPD BRASILIA.
005100       DATE-WRITTEN.  12/06/1989.
005200       DATE-COMPILED. 09/05/2013.
005300       SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
005400      *-----------------------------------------------------------------
005500      * QUEBRA O TEXTO LIVRE DE ALERGENOS (COLUNA 28 DO ARQUIVO DE
005600      * CARGA DO CATALOGO) EM UMA LISTA DE TOKENS. O TEXTO E' SEPARADO
005700      * EM QUALQUER SEQUENCIA DE UM OU MAIS CARACTERES DO CONJUNTO
005800      * { , ; - } (VIRGULA, PONTO-E-VIRGULA OU HIFEN) - VER BR-7/BR-8.
005900      * ESTA ROTINA E' GEMEA DA SCMP0901 (QUEBRA DE INGREDIENTES); SO O
006000      * CONJUNTO DE SEPARADORES E' DIFERENTE.
006100      *-----------------------------------------------------------------
006200       ENVIRONMENT DIVISION.
006300      *-----------------------------------------------------------------
006400       CONFIGURATION SECTION.
006500       SPECIAL-NAMES.
006700           CLASS SEPARADOR-ALG IS "," ";" "-".
007000      *-----------------------------------------------------------------
007100       DATA DIVISION.
007200      *-----------------------------------------------------------------
007300       WORKING-STORAGE SECTION.
007400      *
007900       01  WS-AREA-TEXTO.
008000           05  WS-TEXTO                         PIC X(2000).
008100           05  FILLER                           PIC X(004).
008200      *-----------------------------------------------------------------
008300      * VISAO ALTERNATIVA - O TEXTO DE ENTRADA EXPLODIDO CARACTER A
008400      * CARACTER PARA A VARREDURA DO P120-VARRE-TEXTO.
008500      *-----------------------------------------------------------------
008600       01  WS-AREA-TEXTO-TAB REDEFINES WS-AREA-TEXTO.
008700           05  WS-TEXTO-CHAR OCCURS 2000 TIMES   PIC X(001).
008800           05  FILLER                           PIC X(004).
008900      *
009000       01  WS-AREA-TOKEN.
009100           05  WS-TOKEN                         PIC X(255).
009200           05  FILLER                           PIC X(002).
009300      *-----------------------------------------------------------------
009400      * VISAO ALTERNATIVA - O TOKEN EM MONTAGEM, EXPLODIDO CARACTER A
009500      * CARACTER PARA PERMITIR A APARA DE ESPACOS NAS PONTAS (TRIM).
009600      *-----------------------------------------------------------------
009700       01  WS-AREA-TOKEN-TAB REDEFINES WS-AREA-TOKEN.
009800           05  WS-TOKEN-CHAR OCCURS 255 TIMES    PIC X(001).
009900           05  FILLER                           PIC X(002).
010000      *
010100       77  WS-CHAR-ATUAL                        PIC X(001).
010200      *
010300       01  WS-CONTADORES.
010400           05  WS-POS-ATUAL                     PIC 9(004) COMP.
010500           05  WS-TAM-TEXTO                     PIC 9(004) COMP.
010600           05  WS-TAM-TOKEN                     PIC 9(003) COMP.
010700           05  WS-INI-TOKEN                     PIC 9(003) COMP.
010800           05  WS-FIM-TOKEN                     PIC 9(003) COMP.
010900           05  WS-TAM-TRIM                      PIC 9(003) COMP.
011000           05  FILLER                           PIC X(002).
011100      *-----------------------------------------------------------------
011200      * VISAO ALTERNATIVA - OS CONTADORES BINARIOS EM UM UNICO CAMPO
011300      * DISPLAY, USADA NO ECO DE DIAGNOSTICO NA SAIDA DO MODULO.
011400      *-----------------------------------------------------------------
011500       01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
011600           05  WS-CONTADORES-DISPLAY            PIC 9(019).
011700           05  FILLER                           PIC X(002).
011800      *
012400      *-----------------------------------------------------------------
012500       LINKAGE SECTION.
012600      *-----------------------------------------------------------------
012700       01  LKS-PARAMETRO.
012800           05  LKS-TEXTO                        PIC X(2000).
012900           05  LKS-QTD-TOKENS                   PIC 9(004).
013000           05  LKS-TOKENS OCCURS 500 TIMES       PIC X(255).
013100      *-----------------------------------------------------------------
013200      * LKS-TEXTO      = TEXTO LIVRE DE ENTRADA (COLUNA DE ALERGENOS)
013300      * LKS-QTD-TOKENS = QUANTIDADE DE TOKENS DEVOLVIDOS EM LKS-TOKENS
013400      * LKS-TOKENS     = LISTA DE TOKENS, JA SEM ESPACOS NAS PONTAS E
013500      *                  SEM TOKENS VAZIOS (LIMITE DE 500 POR CHAMADA)
013600      *-----------------------------------------------------------------
013700      *-----------------------------------------------------------------
013800       PROCEDURE DIVISION USING LKS-PARAMETRO.
013900      *-----------------------------------------------------------------
014000       P100-QUEBRA-TEXTO.
014100      *
014200           MOVE LKS-TEXTO               TO WS-TEXTO.
014300           MOVE ZERO                    TO LKS-QTD-TOKENS.
014400           MOVE ZERO                    TO WS-TAM-TOKEN.
014500      *
014600           PERFORM P110-CALCULA-TAMANHO THRU P110-FIM.
014700      *
014800           PERFORM P120-VARRE-TEXTO THRU P120-FIM
014900               VARYING WS-POS-ATUAL FROM 1 BY 1
015000               UNTIL WS-POS-ATUAL > WS-TAM-TEXTO.
015100      *
015200           PERFORM P150-EMITE-TOKEN THRU P150-FIM.
015300      *
015310           DISPLAY "SCMP0902: FIM DA QUEBRA - CONTADORES="
015320                   WS-CONTADORES-DISPLAY.
015330      *
015400           GOBACK.
015500      *
015600       P100-FIM.
015700      *
015800       P110-CALCULA-TAMANHO.
015900      *        *===========================================*
016000      *        * ACHA O FIM DO TEXTO UTIL (DESCARTA BRANCOS *
016100      *        * A DIREITA QUE VEM DO PIC X(2000) DA LKS)   *
016200      *        *===========================================*
016300           MOVE 2000                    TO WS-TAM-TEXTO.
016400      *
016500           PERFORM P115-REDUZ-TAMANHO THRU P115-FIM
016600               UNTIL WS-TAM-TEXTO = 0
016700               OR WS-TEXTO-CHAR(WS-TAM-TEXTO) NOT = SPACE.
016800      *
016900       P110-FIM.
017000      *
017100       P115-REDUZ-TAMANHO.
017200      *
017300           SUBTRACT 1                   FROM WS-TAM-TEXTO.
017400      *
017500       P115-FIM.
017600      *
017700       P120-VARRE-TEXTO.
017800      *
017900           MOVE WS-TEXTO-CHAR(WS-POS-ATUAL) TO WS-CHAR-ATUAL.
018000      *
018100           IF WS-CHAR-ATUAL IS SEPARADOR-ALG
018200               PERFORM P150-EMITE-TOKEN THRU P150-FIM
018300           ELSE
018400               PERFORM P128-ACUMULA-CHAR THRU P128-FIM
018500           END-IF.
018600      *
018700       P120-FIM.
018800      *
018900       P128-ACUMULA-CHAR.
019000      *
019100           IF WS-TAM-TOKEN < 255
019200               ADD 1                    TO WS-TAM-TOKEN
019300               MOVE WS-CHAR-ATUAL        TO WS-TOKEN-CHAR(WS-TAM-TOKEN)
019400           END-IF.
019500      *
019600       P128-FIM.
019700      *
019800       P150-EMITE-TOKEN.
019900      *        *===========================================*
020000      *        * FECHA O TOKEN ACUMULADO: APARA ESPACOS NAS *
020100      *        * PONTAS E SO GRAVA SE SOBRAR ALGUMA COISA   *
020200      *        *===========================================*
020300           PERFORM P155-ACHA-INICIO THRU P155-FIM.
020400      *
020500           PERFORM P157-ACHA-FIM THRU P157-FIM.
020600      *
020700           IF WS-INI-TOKEN <= WS-FIM-TOKEN
020800               PERFORM P159-GRAVA-TOKEN THRU P159-FIM
020900           END-IF.
021000      *
021100           MOVE ZERO                    TO WS-TAM-TOKEN.
021200      *
021300       P150-FIM.
021400      *
021500       P155-ACHA-INICIO.
021600      *
021700           MOVE 1                       TO WS-INI-TOKEN.
021800      *
021900           PERFORM P156-AVANCA-INICIO THRU P156-FIM
022000               UNTIL WS-INI-TOKEN > WS-TAM-TOKEN
022100               OR WS-TOKEN-CHAR(WS-INI-TOKEN) NOT = SPACE.
022200      *
022300       P155-FIM.
022400      *
022500       P156-AVANCA-INICIO.
022600      *
022700           ADD 1                        TO WS-INI-TOKEN.
022800      *
022900       P156-FIM.
023000      *
023100       P157-ACHA-FIM.
023200      *
023300           MOVE WS-TAM-TOKEN             TO WS-FIM-TOKEN.
023400      *
023500           PERFORM P158-RECUA-FIM THRU P158-FIM
023600               UNTIL WS-FIM-TOKEN < 1
023700               OR WS-TOKEN-CHAR(WS-FIM-TOKEN) NOT = SPACE.
023800      *
023900       P157-FIM.
024000      *
024100       P158-RECUA-FIM.
024200      *
024300           SUBTRACT 1                   FROM WS-FIM-TOKEN.
024400      *
024500       P158-FIM.
024600      *
024700       P159-GRAVA-TOKEN.
024800      *
024900           IF LKS-QTD-TOKENS < 500
025000               ADD 1                    TO LKS-QTD-TOKENS
025100               COMPUTE WS-TAM-TRIM = WS-FIM-TOKEN - WS-INI-TOKEN + 1
025200               MOVE SPACES              TO LKS-TOKENS(LKS-QTD-TOKENS)
025300               MOVE WS-TOKEN(WS-INI-TOKEN:WS-TAM-TRIM)
025400                                         TO LKS-TOKENS(LKS-QTD-TOKENS)
025900           END-IF.
026000      *
026100       P159-FIM.
026200      *
026300       END PROGRAM SCMP0902.
