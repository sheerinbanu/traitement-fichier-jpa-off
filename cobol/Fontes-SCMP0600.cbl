000100      ******************************************************************
000200      * Author: J. ALENCAR
000300      * Date: 14/09/1989
000400      * Purpose: CARGA DO CATALOGO DE PRODUTOS
000500      ******************************************************************
000600      *-----------------------------------------------------------------
000700      *  HISTORICO DE ALTERACOES
000800      *-----------------------------------------------------------------
000900      *  DATA        PROGR.   O.S.        DESCRICAO
001000      *  ----------  -------  ----------  ---------------------------
001100      *  14/09/1989  JAL      OS-0395     VERSAO ORIGINAL - LISTAGEM
001200      *                                   MENSAL DE PRODUTOS CADASTRADOS
001300      *                                   (BLOCO 06XX RESERVADO PARA
001400      *                                   RELATORIOS DIVERSOS)
001500      *  02/05/1990  JAL      OS-0450     INCLUIDA QUEBRA DE PAGINA NO
001600      *                                   RELATORIO MENSAL
001700      *  21/08/1992  MSZ      OS-0910     CORRIGIDA CONTAGEM DE
001800      *                                   PRODUTOS SEM TIPO CADASTRADO
001900      *  15/02/1994  MSZ      OS-1150     INCLUIDO TOTAL GERAL NO FIM
002000      *                                   DO RELATORIO
002100      *  03/02/1999  RLM      OS-2241     AJUSTE ANO 2000 - DATAS DO
002200      *                                   RELATORIO PASSAM A USAR ANO
002300      *                                   COM 4 POSICOES
002400      *  19/06/2006  ACT      OS-3109     RELATORIO MENSAL DESCONTINUADO
002500      *                                   - PROGRAMA FICOU RESERVADO,
002600      *                                   SEM USO, AGUARDANDO NOVA
002700      *                                   FINALIDADE
002800      *  14/03/2014  ACT      OS-4490     REDESENHO TOTAL DO PROGRAMA -
002900      *                                   SCMP0600 PASSA A SER A CARGA
003000      *                                   DO CATALOGO DE PRODUTOS A
003100      *                                   PARTIR DO ARQUIVO EXTERNO DE
003200      *                                   CATALOGO, LAYOUT PIPE-DELIMITADO
003300      *                                   (SUBSTITUI POR COMPLETO A
003400      *                                   LISTAGEM MENSAL ANTIGA)
003500      *  14/03/2014  ACT      OS-4490     CRIADAS AS SAIDAS DE PRODUTO,
003600      *                                   INGREDIENTE, ALERGENO,
003700      *                                   CATEGORIA E MARCA E O LOG DE
003800      *                                   CARGA COM CONTADORES FINAIS
003900      *  28/03/2014  ACT      OS-4491     INCLUIDA VALIDACAO DA
004000      *                                   QUANTIDADE MINIMA DE COLUNAS
004100      *                                   DO ARQUIVO DE ENTRADA
004200      *  09/05/2013  ACT      OS-4420     (REGISTRADO FORA DE ORDEM -
004300      *                                   VER PRODUTO.CPY) - LAYOUT DE
004400      *                                   PRODUTO AJUSTADO PARA A CARGA
004500      *  11/07/2014  ACT      OS-4502     RESOLUCAO DE CATEGORIA E MARCA
004600      *                                   PASSA A SER EM MEMORIA, SEM
004700      *                                   ARQUIVO INDEXADO (TABELA
004800      *                                   TEMPORARIA DA CARGA)
004900      *  02/09/2014  ACT      OS-4510     CHAMADA AOS SUBPROGRAMAS
005000      *                                   SCMP0901/SCMP0902 PARA QUEBRA
005100      *                                   DE INGREDIENTES E ALERGENOS EM
005200      *                                   VEZ DA ANTIGA VALIDACAO DE
005300      *                                   DATA/CODIGO DE BARRAS
005700      *  09/02/2020  ACT      OS-4910     MENSAGENS DO LOG DE CARGA
005800      *                                   PADRONIZADAS CONFORME PEDIDO
005900      *                                   DO DEPARTAMENTO DE QUALIDADE
005920      *  05/08/2020  RLM      OS-4693     RETIRADO O SWITCH UPSI-0 DE
005930      *                                   RASTRO (SO SERVIA PARA TESTE EM
005940      *                                   AMBIENTE DE DESENVOLVIMENTO,
005950      *                                   NUNCA USADO EM PRODUCAO) - O ECO
005960      *                                   DE WS-CONTADORES-LOTE NA SAIDA
005970      *                                   DO LOTE PASSA A SER
005980      *                                   INCONDICIONAL
005990      *  14/03/2021  RLM      OS-4981     CORRIGIDA CONTAGEM DE LINHA DO
005991      *                                   LOG - A LINHA DO CABECALHO NAO
005992      *                                   ENTRAVA NA CONTAGEM, FAZENDO A
005993      *                                   1A LINHA DE DADOS SER ACUSADA
005994      *                                   COMO "LIGNE 1" EM VEZ DE
005995      *                                   "LIGNE 2" NO LOG DE ERRO
006000      ******************************************************************
006100      *-----------------------------------------------------------------
006200       IDENTIFICATION DIVISION.
006300      *-----------------------------------------------------------------
006400       PROGRAM-ID.    SCMP0600.
006500       AUTHOR.        J. ALENCAR.
006600       INSTALLATION.  SUPERMERCADOS BOA COMPRA LTDA - CPD BRASILIA.
006700       DATE-WRITTEN.  14/09/1989.
006800       DATE-COMPILED. 09/02/2020.
006900       SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
007000      *-----------------------------------------------------------------
007100      * LE O ARQUIVO EXTERNO DE CARGA DO CATALOGO DE PRODUTOS (LAYOUT
007200      * PIPE-DELIMITADO, COLUNAS SEPARADAS POR "|"), RESOLVE/CRIA
007300      * CATEGORIA E MARCA PELO NOME, VALIDA A NOTA NUTRICIONAL, QUEBRA
007400      * OS TEXTOS DE INGREDIENTES E ALERGENOS EM TOKENS (VIA SCMP0901 E
007500      * SCMP0902) E GRAVA O PRODUTO E SEUS REGISTROS FILHOS. NAO HA
007600      * TELA DE CONFIRMACAO - E' UM LOTE DE CARGA EXECUTADO POR AGENDA
007700      * OU A PEDIDO DA OPERACAO, SEM ATUALIZACAO DE PRODUTO EXISTENTE
007800      * (TODA LINHA VALIDA GERA UM PRODUTO NOVO).
007900      *-----------------------------------------------------------------
008000       ENVIRONMENT DIVISION.
008100      *-----------------------------------------------------------------
008200       CONFIGURATION SECTION.
008300       SPECIAL-NAMES.
008500           CLASS NOTA-VALIDA    IS "A" "B" "C" "D" "E" "F".
008800      *-----------------------------------------------------------------
008900       INPUT-OUTPUT SECTION.
009000       FILE-CONTROL.
009100           SELECT ARQ-CARGA-CATALOGO ASSIGN TO "ARQCATLG"
009200                ORGANIZATION   IS LINE SEQUENTIAL
009300                ACCESS         IS SEQUENTIAL
009400                FILE STATUS    IS WS-FS-CARGA.
009500      *
009600           SELECT ARQ-LOG-CARGA ASSIGN TO "ARQLOGC"
009700                ORGANIZATION   IS LINE SEQUENTIAL
009800                ACCESS         IS SEQUENTIAL
009900                FILE STATUS    IS WS-FS-LOGC.
010000      *
010100           SELECT ARQ-CATEGORIA ASSIGN TO "ARQCATG"
010200                ORGANIZATION   IS LINE SEQUENTIAL
010300                ACCESS         IS SEQUENTIAL
010400                FILE STATUS    IS WS-FS-CATG.
010500      *
010600           SELECT ARQ-MARCA ASSIGN TO "ARQMARC"
010700                ORGANIZATION   IS LINE SEQUENTIAL
010800                ACCESS         IS SEQUENTIAL
010900                FILE STATUS    IS WS-FS-MARC.
011000      *
011100           SELECT ARQ-PRODUTO ASSIGN TO "ARQPROD"
011200                ORGANIZATION   IS LINE SEQUENTIAL
011300                ACCESS         IS SEQUENTIAL
011400                FILE STATUS    IS WS-FS-PRODUTO.
011500      *
011600           SELECT ARQ-INGREDIENTE ASSIGN TO "ARQINGR"
011700                ORGANIZATION   IS LINE SEQUENTIAL
011800                ACCESS         IS SEQUENTIAL
011900                FILE STATUS    IS WS-FS-INGR.
012000      *
012100           SELECT ARQ-ALERGENO ASSIGN TO "ARQALRG"
012200                ORGANIZATION   IS LINE SEQUENTIAL
012300                ACCESS         IS SEQUENTIAL
012400                FILE STATUS    IS WS-FS-ALRG.
012500      *-----------------------------------------------------------------
012600       DATA DIVISION.
012700      *-----------------------------------------------------------------
012800       FILE SECTION.
012900      *
013000       FD ARQ-CARGA-CATALOGO.
013100       01  FD-LINHA-CARGA.
013200           05  FD-TEXTO-CARGA                   PIC X(7990).
013300           05  FILLER                           PIC X(010).
013400      *
013500       FD ARQ-LOG-CARGA.
013600       01  FD-LINHA-LOG.
013700           05  FD-TEXTO-LOG                     PIC X(120).
013800           05  FILLER                           PIC X(012).
013900      *
014000       FD ARQ-CATEGORIA.
014100           COPY CATEGORIA.
014200      *
014300       FD ARQ-MARCA.
014400           COPY MARCA.
014500      *
014600       FD ARQ-PRODUTO.
014700           COPY PRODUTO.
014800      *
014900       FD ARQ-INGREDIENTE.
015000           COPY INGREDIENTE.
015100      *
015200       FD ARQ-ALERGENO.
015300           COPY ALERGENO.
015400      *-----------------------------------------------------------------
015500       WORKING-STORAGE SECTION.
015600      *
016100       77  WS-FS-CARGA                       PIC X(002).
016150           88  WS-FS-CARGA-OK                 VALUE "00".
016175       77  WS-FS-LOGC                        PIC X(002).
016200           88  WS-FS-LOGC-OK                  VALUE "00".
016225       77  WS-FS-CATG                        PIC X(002).
016250           88  WS-FS-CATG-OK                  VALUE "00".
016275       77  WS-FS-MARC                        PIC X(002).
016300           88  WS-FS-MARC-OK                  VALUE "00".
016325       77  WS-FS-PRODUTO                     PIC X(002).
016350           88  WS-FS-PRODUTO-OK               VALUE "00".
016375       77  WS-FS-INGR                        PIC X(002).
016400           88  WS-FS-INGR-OK                  VALUE "00".
016425       77  WS-FS-ALRG                        PIC X(002).
016450           88  WS-FS-ALRG-OK                  VALUE "00".
016475       77  WS-FS-ERRO-ATUAL                  PIC X(002).
017700      *
017900       77  WS-FLAG-FIM-ARQ                   PIC X(001) VALUE "N".
018000           88  FLAG-FIM-ARQUIVO               VALUE "S".
018100       77  WS-FLAG-ARQ-VAZIO                 PIC X(001) VALUE "N".
018200           88  FLAG-ARQ-VAZIO                 VALUE "S".
018300       77  WS-FLAG-LINHA                     PIC X(001) VALUE "S".
018400           88  FLAG-LINHA-OK                  VALUE "S".
018500           88  FLAG-LINHA-IGNORADA            VALUE "N".
018600       77  WS-FLAG-ACHOU                     PIC X(001) VALUE "N".
018700           88  FLAG-ACHOU                     VALUE "S".
018800           88  FLAG-NAO-ACHOU                 VALUE "N".
018900      *
019000       01  WS-CONTADORES-LOTE.
019100           05  WS-NUM-LINHA                      PIC 9(007) COMP.
019200           05  WS-QTD-LIDAS                      PIC 9(007) COMP.
019300           05  WS-QTD-IMPORTADAS                 PIC 9(007) COMP.
019400           05  WS-QTD-IGN-COLUNA                 PIC 9(007) COMP.
019500           05  WS-QTD-IGN-NOTA                   PIC 9(007) COMP.
019600           05  WS-QTD-IGN-ERRO                   PIC 9(007) COMP.
019700           05  WS-PROX-ID-PRODUTO                PIC 9(009) COMP.
019800           05  FILLER                            PIC X(002).
019900      *-----------------------------------------------------------------
020000      * VISAO ALTERNATIVA - OS CONTADORES DA CARGA EM UM UNICO CAMPO
020100      * DISPLAY, USADA NO ECO DE DIAGNOSTICO NA SAIDA DO LOTE.
020200      *-----------------------------------------------------------------
020300       01  WS-CONTADORES-LOTE-R REDEFINES WS-CONTADORES-LOTE.
020400           05  WS-CONTADORES-DISPLAY             PIC 9(037).
020500           05  FILLER                            PIC X(002).
020600      *
020700       01  WS-LINHA-CSV.
020800           05  WS-CAMPO OCCURS 30 TIMES           PIC X(2000).
020850           05  FILLER                             PIC X(002).
020900      *
021000       01  WS-QTD-COLUNAS                        PIC 9(004) COMP.
021100       01  WS-IDX                                PIC 9(005) COMP.
021200       01  WS-LINHA-BRUTA                        PIC X(7990).
021250      *-----------------------------------------------------------------
021260      * VISAO ALTERNATIVA - PREVIA DOS PRIMEIROS 80 CARACTERES DA LINHA,
021270      * RESERVADA PARA UMA FUTURA ROTINA DE DEPURACAO DETALHADA (AINDA
021280      * NAO EXISTE - PEDIDO DO DEPARTAMENTO DE QUALIDADE, VER OS-4910).
021290      *-----------------------------------------------------------------
021295       01  WS-LINHA-BRUTA-R REDEFINES WS-LINHA-BRUTA.
021296           05  WS-LINHA-BRUTA-PREVIA            PIC X(0080).
021297           05  FILLER                           PIC X(7910).
021300      *
021400       01  WS-TAB-CATEGORIA.
021500           05  WS-CATEGORIA OCCURS 500 TIMES.
021600               10  WS-CATEGORIA-ID               PIC 9(009) COMP.
021700               10  WS-CATEGORIA-NOME             PIC X(255).
021750           05  FILLER                            PIC X(002).
021800       01  WS-QTD-CATEGORIAS                     PIC 9(005) COMP.
021900      *
022000       01  WS-TAB-MARCA.
022100           05  WS-MARCA OCCURS 500 TIMES.
022200               10  WS-MARCA-ID                   PIC 9(009) COMP.
022300               10  WS-MARCA-NOME                 PIC X(255).
022350           05  FILLER                            PIC X(002).
022400       01  WS-QTD-MARCAS                         PIC 9(005) COMP.
022500      *
022600       01  WS-NOTA-BRUTA                         PIC X(001).
022700       01  WS-NOTA-MAIUSC                        PIC X(001).
022800       01  WS-GRADE-RESOLVIDA                    PIC X(001).
022900      *
023000      *-----------------------------------------------------------------
023100      * AREAS DE COMUNICACAO COM OS TOKENIZADORES DE TEXTO LIVRE
023200      * (MESMO LAYOUT DA LINKAGE DE SCMP0901 E SCMP0902).
023300      *-----------------------------------------------------------------
023400       01  WS-LKS-INGREDIENTES.
023500           05  WS-LKS-TEXTO-ING                  PIC X(2000).
023600           05  WS-LKS-QTD-ING                    PIC 9(004).
023700           05  WS-LKS-TOKENS-ING OCCURS 500 TIMES PIC X(255).
023800      *
023900       01  WS-LKS-ALERGENOS.
024000           05  WS-LKS-TEXTO-ALG                  PIC X(2000).
024100           05  WS-LKS-QTD-ALG                    PIC 9(004).
024200           05  WS-LKS-TOKENS-ALG OCCURS 500 TIMES PIC X(255).
024300      *
024400       01  WS-LINHA-MSG                          PIC X(200).
024500       01  WS-NUM-EDITADO                        PIC Z(006)9.
024600      *-----------------------------------------------------------------
024700      * VISAO ALTERNATIVA - O NUMERO DA LINHA JA EDITADO, EXPLODIDO
024800      * CARACTER A CARACTER PARA ACHAR O PRIMEIRO DIGITO SIGNIFICATIVO
024900      * (O CAMPO EDITADO VEM COM BRANCOS A ESQUERDA NO LUGAR DE ZEROS).
025000      *-----------------------------------------------------------------
025100       01  WS-NUM-EDITADO-TAB REDEFINES WS-NUM-EDITADO.
025200           05  WS-NUM-EDITADO-CHAR OCCURS 7 TIMES PIC X(001).
025300       01  WS-POS-INI-NUM                        PIC 9(002) COMP.
025400      *
025500       01  WS-RESUMO-CAMPOS.
025600           05  WS-RESUMO-LIDAS-ED                PIC Z(006)9.
025700           05  WS-RESUMO-IMPORT-ED                PIC Z(006)9.
025800           05  WS-RESUMO-IGN-COL-ED               PIC Z(006)9.
025900           05  WS-RESUMO-IGN-NOTA-ED              PIC Z(006)9.
026000           05  WS-RESUMO-IGN-ERRO-ED              PIC Z(006)9.
026050           05  FILLER                             PIC X(002).
026100      *
026200      *-----------------------------------------------------------------
026300       PROCEDURE DIVISION.
026400      *-----------------------------------------------------------------
026500       MAIN-PROCEDURE.
026600      *
026700           PERFORM P100-INICIALIZA THRU P100-FIM.
026800      *
026900           PERFORM P300-PROCESSA THRU P300-FIM.
027000      *
027100           PERFORM P520-FINALIZA-LOG THRU P520-FIM.
027200      *
027300           PERFORM P900-FIM.
027400      *
027500       P100-INICIALIZA.
027600      *
027700           MOVE ZERO                    TO WS-NUM-LINHA
027800                                            WS-QTD-LIDAS
027900                                            WS-QTD-IMPORTADAS
028000                                            WS-QTD-IGN-COLUNA
028100                                            WS-QTD-IGN-NOTA
028200                                            WS-QTD-IGN-ERRO
028300                                            WS-PROX-ID-PRODUTO
028400                                            WS-QTD-CATEGORIAS
028500                                            WS-QTD-MARCAS.
028600      *
028700           PERFORM P510-INICIALIZA-LOG THRU P510-FIM.
028800      *
028900           PERFORM P110-ABRE-CARGA THRU P110-FIM.
029000      *
029100           PERFORM P115-ABRE-SAIDAS THRU P115-FIM.
029200      *
029300       P100-FIM.
029400      *
029500       P110-ABRE-CARGA.
029600      *
029700           OPEN INPUT ARQ-CARGA-CATALOGO.
029800      *
029900           IF NOT WS-FS-CARGA-OK
030000               MOVE "Fichier de carga introuvable ou illisible."
030100                                             TO WS-LINHA-MSG
030200               PERFORM P599-GRAVA-LOG THRU P599-FIM
030300               PERFORM P900-FIM
030400           END-IF.
030500      *
030600       P110-FIM.
030700      *
030800       P115-ABRE-SAIDAS.
030900      *
031000           OPEN OUTPUT ARQ-PRODUTO ARQ-INGREDIENTE ARQ-ALERGENO
031100                       ARQ-CATEGORIA ARQ-MARCA.
031200      *
031300           IF NOT WS-FS-PRODUTO-OK
031400               OR NOT WS-FS-INGR-OK
031500               OR NOT WS-FS-ALRG-OK
031600               OR NOT WS-FS-CATG-OK
031700               OR NOT WS-FS-MARC-OK
031800               MOVE "Erreur a l'ouverture des fichiers de sortie."
031900                                             TO WS-LINHA-MSG
032000               PERFORM P599-GRAVA-LOG THRU P599-FIM
032100               PERFORM P900-FIM
032200           END-IF.
032300      *
032400       P115-FIM.
032500      *
032600       P300-PROCESSA.
032700      *
032800           PERFORM P200-LE-CABECALHO THRU P200-FIM.
032900      *
033000           IF FLAG-ARQ-VAZIO
033100               PERFORM P910-ABORTA-VAZIO THRU P910-FIM
033200           END-IF.
033300      *
033400           PERFORM P400-PROCESSA-LINHA THRU P400-FIM
033500               UNTIL FLAG-FIM-ARQUIVO.
033600      *
033700       P300-FIM.
033800      *
033900       P200-LE-CABECALHO.
034000      *        *===========================================*
034100      *        * A 1A LINHA DO ARQUIVO E' O CABECALHO DAS   *
034200      *        * COLUNAS - E' LIDA E DESCARTADA (PASSO 3 DA *
034300      *        * CARGA); SE NAO HOUVER NENHUMA LINHA, O     *
034400      *        * ARQUIVO ESTA VAZIO E A CARGA E' ABORTADA.  *
034500      *        *===========================================*
034600           READ ARQ-CARGA-CATALOGO INTO WS-LINHA-BRUTA
034700               AT END
034800                   SET FLAG-ARQ-VAZIO TO TRUE
034900           END-READ.
034950           ADD 1                        TO WS-NUM-LINHA.
035000      *
035100       P200-FIM.
035200      *
035300       P910-ABORTA-VAZIO.
035400      *
035500           MOVE "Fichier vide - traitement interrompu."
035600                                             TO WS-LINHA-MSG.
035700           PERFORM P599-GRAVA-LOG THRU P599-FIM.
035800           PERFORM P900-FIM.
035900      *
036000       P910-FIM.
036100      *
036200       P400-PROCESSA-LINHA.
036300      *
036400           READ ARQ-CARGA-CATALOGO INTO WS-LINHA-BRUTA
036500               AT END
036600                   SET FLAG-FIM-ARQUIVO TO TRUE
036700               NOT AT END
036800                   ADD 1               TO WS-NUM-LINHA
036900                   ADD 1               TO WS-QTD-LIDAS
037000                   SET FLAG-LINHA-OK   TO TRUE
037100      *
037200                   PERFORM P410-QUEBRA-COLUNAS THRU P410-FIM
037300      *
037400                   PERFORM P415-VALIDA-QTD-COLUNAS THRU P415-FIM
037500      *
037600                   IF FLAG-LINHA-OK
037700                       PERFORM P610-RESOLVE-CATEGORIA THRU P610-FIM
037800                       PERFORM P620-RESOLVE-MARCA     THRU P620-FIM
037900                       PERFORM P630-VALIDA-GRADE       THRU P630-FIM
038000                   END-IF
038100      *
038200                   IF FLAG-LINHA-OK
038300                       PERFORM P640-QUEBRA-INGREDIENTES THRU P640-FIM
038400                       PERFORM P650-QUEBRA-ALERGENOS    THRU P650-FIM
038500                       PERFORM P660-GRAVA-PRODUTO       THRU P660-FIM
038600                   END-IF
038700      *
038800                   IF FLAG-LINHA-OK
038900                       PERFORM P670-GRAVA-INGREDIENTES THRU P670-FIM
039000                       PERFORM P680-GRAVA-ALERGENOS    THRU P680-FIM
039100                       ADD 1           TO WS-QTD-IMPORTADAS
039200                   END-IF
039700           END-READ.
039800      *
039900       P400-FIM.
040000      *
040900       P410-QUEBRA-COLUNAS.
041000      *        *===========================================*
041100      *        * QUEBRA A LINHA BRUTA NAS 30 PRIMEIRAS       *
041200      *        * COLUNAS SEPARADAS POR "|". WS-QTD-COLUNAS   *
041300      *        * RECEBE QUANTAS COLUNAS FORAM DE FATO         *
041400      *        * PREENCHIDAS (USADO NO GATE BR-1).            *
041500      *        *===========================================*
041600           MOVE SPACES                  TO WS-LINHA-CSV.
041700           MOVE ZERO                    TO WS-QTD-COLUNAS.
041800      *
041900           UNSTRING WS-LINHA-BRUTA DELIMITED BY "|"
042000               INTO WS-CAMPO(01)  WS-CAMPO(02)  WS-CAMPO(03)
042100                    WS-CAMPO(04)  WS-CAMPO(05)  WS-CAMPO(06)
042200                    WS-CAMPO(07)  WS-CAMPO(08)  WS-CAMPO(09)
042300                    WS-CAMPO(10)  WS-CAMPO(11)  WS-CAMPO(12)
042400                    WS-CAMPO(13)  WS-CAMPO(14)  WS-CAMPO(15)
042500                    WS-CAMPO(16)  WS-CAMPO(17)  WS-CAMPO(18)
042600                    WS-CAMPO(19)  WS-CAMPO(20)  WS-CAMPO(21)
042700                    WS-CAMPO(22)  WS-CAMPO(23)  WS-CAMPO(24)
042800                    WS-CAMPO(25)  WS-CAMPO(26)  WS-CAMPO(27)
042900                    WS-CAMPO(28)  WS-CAMPO(29)  WS-CAMPO(30)
043000               TALLYING IN WS-QTD-COLUNAS.
043100      *
043200       P410-FIM.
043300      *
043400       P415-VALIDA-QTD-COLUNAS.
043500      *
043600           IF WS-QTD-COLUNAS < 30
043700               SET FLAG-LINHA-IGNORADA TO TRUE
043800               ADD 1                   TO WS-QTD-IGN-COLUNA
043900               PERFORM P595-FORMATA-NUM THRU P595-FIM
044000               STRING "Ligne "                    DELIMITED BY SIZE
044100                   WS-NUM-EDITADO(WS-POS-INI-NUM:) DELIMITED BY SIZE
044200                   " ignor"                        DELIMITED BY SIZE
044300                   "ée : pas assez de colonnes."   DELIMITED BY SIZE
044400                   INTO WS-LINHA-MSG
044500               PERFORM P599-GRAVA-LOG THRU P599-FIM
044600           END-IF.
044700      *
044800       P415-FIM.
044900      *
045000       P610-RESOLVE-CATEGORIA.
045100      *        *===========================================*
045200      *        * BR-2: CATEGORIA E' IDENTIFICADA POR IGUAL-  *
045300      *        * DADE EXATA DE NOME. A 1A OCORRENCIA DO      *
045400      *        * NOME NO ARQUIVO CRIA A CATEGORIA.           *
045500      *        *===========================================*
045600           SET FLAG-NAO-ACHOU           TO TRUE.
045700      *
045800           PERFORM P615-PROCURA-CATEGORIA THRU P615-FIM
045900               VARYING WS-IDX FROM 1 BY 1
046000               UNTIL WS-IDX > WS-QTD-CATEGORIAS
046100               OR FLAG-ACHOU.
046200      *
046300           IF FLAG-NAO-ACHOU
046400               PERFORM P617-CRIA-CATEGORIA THRU P617-FIM
046500           END-IF.
046600      *
046700       P610-FIM.
046800      *
046900       P615-PROCURA-CATEGORIA.
047000      *
047100           IF WS-CATEGORIA-NOME(WS-IDX) = WS-CAMPO(01)
047200               SET FLAG-ACHOU           TO TRUE
047300           END-IF.
047400      *
047500       P615-FIM.
047600      *
047700       P617-CRIA-CATEGORIA.
047800      *
047900           ADD 1                         TO WS-QTD-CATEGORIAS.
048000           MOVE WS-QTD-CATEGORIAS
048050               TO WS-CATEGORIA-ID(WS-QTD-CATEGORIAS).
048100           MOVE WS-CAMPO(01)
048150               TO WS-CATEGORIA-NOME(WS-QTD-CATEGORIAS).
048200      *
048300           MOVE SPACES                  TO REG-CATEGORIA.
048400           MOVE WS-QTD-CATEGORIAS        TO CATEGORIA-ID.
048500           MOVE WS-CAMPO(01)             TO CATEGORIA-NOME.
048600           WRITE REG-CATEGORIA.
048700      *
048800           IF NOT WS-FS-CATG-OK
048900               MOVE WS-FS-CATG            TO WS-FS-ERRO-ATUAL
049000               PERFORM P590-TRATA-ERRO-GRAVACAO THRU P590-FIM
049100           END-IF.
049200      *
049300       P617-FIM.
049400      *
049500       P620-RESOLVE-MARCA.
049600      *        *===========================================*
049700      *        * BR-3: MARCA E' IDENTIFICADA POR IGUALDADE   *
049800      *        * EXATA DE NOME, MESMA LOGICA DA CATEGORIA.   *
049900      *        *===========================================*
050000           SET FLAG-NAO-ACHOU           TO TRUE.
050100      *
050200           PERFORM P625-PROCURA-MARCA THRU P625-FIM
050300               VARYING WS-IDX FROM 1 BY 1
050400               UNTIL WS-IDX > WS-QTD-MARCAS
050500               OR FLAG-ACHOU.
050600      *
050700           IF FLAG-NAO-ACHOU
050800               PERFORM P627-CRIA-MARCA THRU P627-FIM
050900           END-IF.
051000      *
051100       P620-FIM.
051200      *
051300       P625-PROCURA-MARCA.
051400      *
051500           IF WS-MARCA-NOME(WS-IDX) = WS-CAMPO(02)
051600               SET FLAG-ACHOU           TO TRUE
051700           END-IF.
051800      *
051900       P625-FIM.
052000      *
052100       P627-CRIA-MARCA.
052200      *
052300           ADD 1                         TO WS-QTD-MARCAS.
052400           MOVE WS-QTD-MARCAS            TO WS-MARCA-ID(WS-QTD-MARCAS).
052500           MOVE WS-CAMPO(02)             TO WS-MARCA-NOME(WS-QTD-MARCAS).
052600      *
052700           MOVE SPACES                  TO REG-MARCA.
052800           MOVE WS-QTD-MARCAS            TO MARCA-ID.
052900           MOVE WS-CAMPO(02)             TO MARCA-NOME.
053000           WRITE REG-MARCA.
053100      *
053200           IF NOT WS-FS-MARC-OK
053300               MOVE WS-FS-MARC            TO WS-FS-ERRO-ATUAL
053400               PERFORM P590-TRATA-ERRO-GRAVACAO THRU P590-FIM
053500           END-IF.
053600      *
053700       P627-FIM.
053800      *
053900       P630-VALIDA-GRADE.
054000      *        *===========================================*
054100      *        * BR-4: A NOTA NUTRICIONAL (COLUNA 3) E'      *
054200      *        * MAIUSCULADA NA MAO (SEM FUNCAO INTRINSECA)  *
054300      *        * E TESTADA CONTRA A CONDICAO DE CLASSE       *
054400      *        * NOTA-VALIDA (A A F). NAO HA CONTA NENHUMA.  *
054500      *        *===========================================*
054600           MOVE WS-CAMPO(04)(1:1)        TO WS-NOTA-BRUTA.
054700           MOVE WS-NOTA-BRUTA            TO WS-NOTA-MAIUSC.
054800      *
054900           INSPECT WS-NOTA-MAIUSC CONVERTING "abcdef" TO "ABCDEF".
055000      *
055100           IF WS-NOTA-MAIUSC IS NOTA-VALIDA
055200               MOVE WS-NOTA-MAIUSC        TO WS-GRADE-RESOLVIDA
055300           ELSE
055400               SET FLAG-LINHA-IGNORADA   TO TRUE
055500               ADD 1                     TO WS-QTD-IGN-NOTA
055600               PERFORM P595-FORMATA-NUM THRU P595-FIM
055700               STRING "Ligne "                       DELIMITED BY SIZE
055800                      WS-NUM-EDITADO(WS-POS-INI-NUM:) DELIMITED BY SIZE
055900                      " ignor"                         DELIMITED BY SIZE
056000                      "ée : Score nutritionnel invalide ("
056100                                                        DELIMITED BY SIZE
056200                      WS-NOTA-BRUTA                     DELIMITED BY SIZE
056300                      ")."                               DELIMITED BY SIZE
056400                      INTO WS-LINHA-MSG
056500               PERFORM P599-GRAVA-LOG THRU P599-FIM
056600           END-IF.
056700      *
056800       P630-FIM.
056900      *
057000       P640-QUEBRA-INGREDIENTES.
057100      *        *===========================================*
057200      *        * BR-5/BR-6: DELEGADO AO SUBPROGRAMA SCMP0901*
057300      *        * (COLUNA 4 - TEXTO LIVRE DE INGREDIENTES).  *
057400      *        *===========================================*
057500           MOVE SPACES                   TO WS-LKS-TEXTO-ING.
057600           MOVE WS-CAMPO(05)             TO WS-LKS-TEXTO-ING.
057700           MOVE ZERO                     TO WS-LKS-QTD-ING.
057800      *
057900           CALL "SCMP0901" USING WS-LKS-INGREDIENTES.
058000      *
058100       P640-FIM.
058200      *
058300       P650-QUEBRA-ALERGENOS.
058400      *        *===========================================*
058500      *        * BR-7/BR-8: DELEGADO AO SUBPROGRAMA SCMP0902*
058600      *        * (COLUNA 28 - TEXTO LIVRE DE ALERGENOS).    *
058700      *        *===========================================*
058800           MOVE SPACES                   TO WS-LKS-TEXTO-ALG.
058900           MOVE WS-CAMPO(29)              TO WS-LKS-TEXTO-ALG.
059000           MOVE ZERO                      TO WS-LKS-QTD-ALG.
059100      *
059200           CALL "SCMP0902" USING WS-LKS-ALERGENOS.
059300      *
059400       P650-FIM.
059500      *
059600       P660-GRAVA-PRODUTO.
059700      *
059800           ADD 1                          TO WS-PROX-ID-PRODUTO.
059900      *
060000           MOVE SPACES                   TO REG-PRODUTO.
060100           MOVE WS-PROX-ID-PRODUTO        TO PRODUTO-ID.
060200           MOVE WS-CAMPO(03)              TO PRODUTO-NOME.
060300           MOVE WS-GRADE-RESOLVIDA        TO PRODUTO-GRADE.
060400           MOVE WS-CAMPO(01)              TO FK-CATEGORIA-NOME.
060500           MOVE WS-CAMPO(02)              TO FK-MARCA-NOME.
060600           MOVE WS-LKS-QTD-ING            TO PRODUTO-QTD-INGRED.
060700           MOVE WS-LKS-QTD-ALG            TO PRODUTO-QTD-ALERG.
060800      *
060900           WRITE REG-PRODUTO.
061000      *
061100           IF NOT WS-FS-PRODUTO-OK
061200               MOVE WS-FS-PRODUTO          TO WS-FS-ERRO-ATUAL
061300               PERFORM P590-TRATA-ERRO-GRAVACAO THRU P590-FIM
061400           END-IF.
061500      *
061600       P660-FIM.
061700      *
061800       P670-GRAVA-INGREDIENTES.
061900      *
062000           PERFORM P675-GRAVA-UM-INGREDIENTE THRU P675-FIM
062100               VARYING WS-IDX FROM 1 BY 1
062200               UNTIL WS-IDX > WS-LKS-QTD-ING.
062300      *
062400       P670-FIM.
062500      *
062600       P675-GRAVA-UM-INGREDIENTE.
062700      *
062800           MOVE SPACES                   TO REG-INGREDIENTE.
062900           MOVE WS-CAMPO(03)              TO INGREDIENTE-PRODUTO.
063000           MOVE WS-LKS-TOKENS-ING(WS-IDX) TO INGREDIENTE-NOME.
063100      *
063200           WRITE REG-INGREDIENTE.
063300      *
063400           IF NOT WS-FS-INGR-OK
063500               MOVE WS-FS-INGR              TO WS-FS-ERRO-ATUAL
063600               PERFORM P590-TRATA-ERRO-GRAVACAO THRU P590-FIM
063700           END-IF.
063800      *
063900       P675-FIM.
064000      *
064100       P680-GRAVA-ALERGENOS.
064200      *
064300           PERFORM P685-GRAVA-UM-ALERGENO THRU P685-FIM
064400               VARYING WS-IDX FROM 1 BY 1
064500               UNTIL WS-IDX > WS-LKS-QTD-ALG.
064600      *
064700       P680-FIM.
064800      *
064900       P685-GRAVA-UM-ALERGENO.
065000      *
065100           MOVE SPACES                   TO REG-ALERGENO.
065200           MOVE WS-CAMPO(03)              TO ALERGENO-PRODUTO.
065300           MOVE WS-LKS-TOKENS-ALG(WS-IDX) TO ALERGENO-NOME.
065400      *
065500           WRITE REG-ALERGENO.
065600      *
065700           IF NOT WS-FS-ALRG-OK
065800               MOVE WS-FS-ALRG               TO WS-FS-ERRO-ATUAL
065900               PERFORM P590-TRATA-ERRO-GRAVACAO THRU P590-FIM
066000           END-IF.
066100      *
066200       P685-FIM.
066300      *
066400       P590-TRATA-ERRO-GRAVACAO.
066500      *        *===========================================*
066600      *        * PASSO 6 DA CARGA: QUALQUER ERRO INESPERADO  *
066700      *        * NA GRAVACAO DA LINHA E' REGISTRADO NO LOG E *
066800      *        * A LINHA E' DESCARTADA; O LOTE CONTINUA.     *
066900      *        *===========================================*
067000           SET FLAG-LINHA-IGNORADA      TO TRUE.
067100           ADD 1                        TO WS-QTD-IGN-ERRO.
067200      *
067300           PERFORM P595-FORMATA-NUM THRU P595-FIM.
067400      *
067500           STRING "Erreur lors du traitement de la ligne "
067600                                              DELIMITED BY SIZE
067700                  WS-NUM-EDITADO(WS-POS-INI-NUM:) DELIMITED BY SIZE
067800                  " : "                          DELIMITED BY SIZE
067900                  "erreur d'"                     DELIMITED BY SIZE
068000                  "écriture (file status "         DELIMITED BY SIZE
068100                  WS-FS-ERRO-ATUAL                  DELIMITED BY SIZE
068200                  ")."                               DELIMITED BY SIZE
068300                  INTO WS-LINHA-MSG.
068400      *
068500           PERFORM P599-GRAVA-LOG THRU P599-FIM.
068600      *
068700       P590-FIM.
068800      *
068900       P595-FORMATA-NUM.
069000      *        *===========================================*
069100      *        * ACHA O 1O DIGITO SIGNIFICATIVO DO NUMERO DA *
069200      *        * LINHA JA EDITADO (O CAMPO Z VEM COM BRANCOS *
069300      *        * A ESQUERDA NO LUGAR DE ZEROS).              *
069400      *        *===========================================*
069500           MOVE WS-NUM-LINHA             TO WS-NUM-EDITADO.
069600           MOVE 1                        TO WS-POS-INI-NUM.
069700      *
069800           PERFORM P596-AVANCA-POS THRU P596-FIM
069900               UNTIL WS-POS-INI-NUM > 7
070000               OR WS-NUM-EDITADO-CHAR(WS-POS-INI-NUM) NOT = SPACE.
070100      *
070200       P595-FIM.
070300      *
070400       P596-AVANCA-POS.
070500      *
070600           ADD 1                         TO WS-POS-INI-NUM.
070700      *
070800       P596-FIM.
070900      *
071000       P510-INICIALIZA-LOG.
071100      *
071200           OPEN OUTPUT ARQ-LOG-CARGA.
071300      *
071400           IF NOT WS-FS-LOGC-OK
071500               DISPLAY "SCMP0600 - ERRO NA ABERTURA DO LOG DE CARGA. FS="
071600                       WS-FS-LOGC
071700               PERFORM P900-FIM
071800           END-IF.
071900      *
072000       P510-FIM.
072100      *
072200       P520-FINALIZA-LOG.
072300      *        *===========================================*
072400      *        * RESUMO FINAL DA CARGA: LINHAS LIDAS,        *
072500      *        * IMPORTADAS E IGNORADAS POR MOTIVO.          *
072600      *        *===========================================*
072700           MOVE WS-QTD-LIDAS             TO WS-RESUMO-LIDAS-ED.
072800           MOVE WS-QTD-IMPORTADAS        TO WS-RESUMO-IMPORT-ED.
072900           MOVE WS-QTD-IGN-COLUNA        TO WS-RESUMO-IGN-COL-ED.
073000           MOVE WS-QTD-IGN-NOTA          TO WS-RESUMO-IGN-NOTA-ED.
073100           MOVE WS-QTD-IGN-ERRO          TO WS-RESUMO-IGN-ERRO-ED.
073200      *
073300           STRING "RESUMO DA CARGA - LIDAS: "  DELIMITED BY SIZE
073400               WS-RESUMO-LIDAS-ED             DELIMITED BY SIZE
073500               " IMPORTADAS: "                DELIMITED BY SIZE
073600               WS-RESUMO-IMPORT-ED            DELIMITED BY SIZE
073700               " IGNORADAS/COLUNAS: "         DELIMITED BY SIZE
073800               WS-RESUMO-IGN-COL-ED           DELIMITED BY SIZE
073900               " IGNORADAS/NOTA: "            DELIMITED BY SIZE
074000               WS-RESUMO-IGN-NOTA-ED          DELIMITED BY SIZE
074100               " IGNORADAS/ERRO: "            DELIMITED BY SIZE
074200               WS-RESUMO-IGN-ERRO-ED          DELIMITED BY SIZE
074300               INTO WS-LINHA-MSG.
074400      *
074500           PERFORM P599-GRAVA-LOG THRU P599-FIM.
074600      *
074700       P520-FIM.
074800      *
074900       P599-GRAVA-LOG.
075000      *
075100           MOVE SPACES                   TO FD-LINHA-LOG.
075200           MOVE WS-LINHA-MSG              TO FD-TEXTO-LOG.
075300           WRITE FD-LINHA-LOG.
075400      *
075500       P599-FIM.
075600      *
075700       P900-FIM.
075800      *
075810           DISPLAY "SCMP0600: FIM DO LOTE - CONTADORES="
075820                   WS-CONTADORES-DISPLAY.
075830      *
075900           CLOSE  ARQ-LOG-CARGA
076000                  ARQ-CARGA-CATALOGO
076100                  ARQ-PRODUTO
076200                  ARQ-INGREDIENTE
076300                  ARQ-ALERGENO
076400                  ARQ-CATEGORIA
076500                  ARQ-MARCA.
076600           GOBACK.
076700      *
076800       END PROGRAM SCMP0600.
